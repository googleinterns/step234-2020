000100*--------------------------------------------------------------------*
000110*   Copybook     TSKLSTWK
000120*   Inhalt       :: Satzbild AUFGABENLISTE-KOPF (eine Aufgabenliste
000130*                    mit ihrem letzten Aenderungszeitpunkt)
000140*   Datei        :: TASK-LISTS-IN  (LINE SEQUENTIAL)
000150*   Erstellt     :: 1987-02-11  RSH
000160*--------------------------------------------------------------------*
000170 01  TL-TASK-LIST-RECORD.
000180     05  TL-TASK-LIST-ID         PIC X(32).
000190     05  TL-TASK-LIST-UPDATED    PIC X(30).
000200*       Letzter Aenderungszeitpunkt, RFC-3339-Zeichenkette.
000210     05  FILLER                  PIC X(08)       VALUE SPACES.

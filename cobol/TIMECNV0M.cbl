?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000200
000210 IDENTIFICATION DIVISION.
000220 
000230 PROGRAM-ID. TIMECNV0M.
000240 AUTHOR. R. STRAUB-HOFER.
000250 INSTALLATION. RZ MITTELLAND.
000260 DATE-WRITTEN. APRIL 1986.
000270 DATE-COMPILED.
000280 SECURITY.
000290     KEIN BESONDERER SCHUTZBEDARF.
000300 
000310******************************************************************
000320** Letzte Aenderung :: 2001-05-30
000330** Letzte Version   :: A.04.01
000340** Kurzbeschreibung :: Zeit-/Datumsarithmetik fuer den Tagesplan-
000350**                     Lauf (EPOCHMS/TOLOCAL/RFC3339), aufrufbar
000360**                     aus SCHED0M, TSKFLT0M und TSKMRL0M.
000370** Auftrag          :: SCHDNEW-2 REQ-142 REQ-288
000380**                     12345678901234567
000390** Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000400**              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000410**----------------------------------------------------------------*
000420** Vers.  | Datum      | von | Kommentar                          *
000430**--------|------------|-----|------------------------------------*
000440**A.00.00 | 1986-04-07 | RSH | Neuerstellung - EPOCHMS/TOLOCAL fuer
000450**        |            |     | GMT-Standardlauf
000460**--------|------------|-----|------------------------------------*
000470**A.00.01 | 1986-09-12 | RSH | TOLOCAL: Rundungsfehler bei Minuten-
000480**        |            |     | umrechnung behoben
000490**--------|------------|-----|------------------------------------*
000500**A.01.00 | 1988-01-18 | HGT | RFC3339-Funktion ergaenzt (REQ-142)
000510**--------|------------|-----|------------------------------------*
000520**A.01.01 | 1988-06-03 | HGT | Schaltjahrpruefung in Tagesnummer-
000530**        |            |     | Berechnung korrigiert
000540**--------|------------|-----|------------------------------------*
000550**A.02.00 | 1991-03-25 | KL  | Zeitzonentabelle um EUROPE/BERLIN
000560**        |            |     | erweitert (Sommerzeit EG-Regel)
000570**--------|------------|-----|------------------------------------*
000580**A.02.01 | 1993-10-11 | KL  | AMERICA/NEW_YORK: Sommerzeitregel an
000590**        |            |     | US-Bundesgesetz 1986 angepasst
000600**--------|------------|-----|------------------------------------*
000610**A.03.00 | 1996-11-07 | HGT | Unbekannte Zeitzone liefert TCV-RC
000620**        |            |     | 100 statt Programmabbruch
000630**--------|------------|-----|------------------------------------*
000640**A.03.01 | 1998-06-02 | LOR | Vorbereitung Jahrtausendwechsel: Jahr
000650**        |            |     | durchgehend 4-stellig gefuehrt
000660**--------|------------|-----|------------------------------------*
000670**A.03.02 | 1998-12-15 | LOR | Y2K - Schaltjahrpruefung fuer 2000
000680**        |            |     | verifiziert, Testlauf dokumentiert
000690**--------|------------|-----|------------------------------------*
000700**A.04.00 | 1999-02-09 | LOR | RFC3339: Offset-Teil gegen Leerfeld
000710**        |            |     | (reine Z-Zeitstempel) abgesichert
000720**--------|------------|-----|------------------------------------*
000730**A.04.01 | 2001-05-30 | KL  | REQ-288: TCV-RC 9999 bei Jahr > 9999
000740**----------------------------------------------------------------*
000750**
000760** Programmbeschreibung
000770** --------------------
000780** Zustandsloses Rechenmodul, CALLed mit TCV-LINK-REC (Kopierbuch
000790** TCVLINK). Je nach TCV-FUNCTION wird eine der drei Zeitfunktionen
000800** des Tagesplan-Batchlaufs ausgefuehrt:
000810**   EPOCHMS  - Datum+Uhrzeit+Zeitzone  -> Epoch-Millisekunden
000820**   TOLOCAL  - Epoch+Zeitzone+Bezugsdatum -> UTC-Offsetminuten
000830**   RFC3339  - RFC-3339-Zeichenkette   -> Epoch-Millisekunden
000840** Unterstuetzte Zeitzonen: UTC, AMERICA/NEW_YORK, EUROPE/BERLIN.
000850** Alle anderen Namen liefern TCV-RC 100 (Offset dann ZERO).
000860**
000870 ******************************************************************
000880 
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SPECIAL-NAMES.
000920     C01 IS TOP-OF-FORM
000930     UPSI-0 IS TCV-DEBUG-SWITCH
000940         ON STATUS IS TCV-DEBUG-ON
000950     CLASS ALPHNUM IS "0123456789"
000960                      "abcdefghijklmnopqrstuvwxyz"
000970                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000980 
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010 
001020 DATA DIVISION.
001030 FILE SECTION.
001040 
001050 WORKING-STORAGE SECTION.
001060*--------------------------------------------------------------------*
001070* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001080*--------------------------------------------------------------------*
001090 01          COMP-FELDER.
001100     05      C4-ERA              PIC S9(04) COMP.
001110     05      C4-DOW              PIC S9(04) COMP.
001120     05      C4-OFFS-TO-SUN      PIC S9(04) COMP.
001130     05      C4-TEMP             PIC S9(04) COMP.
001140     05      C4-TZ-IDX           PIC S9(04) COMP.
001150     05      C4-TZ-MAX           PIC S9(04) COMP VALUE 3.
001160     05      C9-YOE              PIC S9(09) COMP.
001170     05      C9-YOE-DIV4         PIC S9(09) COMP.
001180     05      C9-YOE-DIV100       PIC S9(09) COMP.
001190     05      C9-DOY              PIC S9(09) COMP.
001200     05      C9-DOY-NUMERATOR    PIC S9(09) COMP.
001210     05      C9-DOE              PIC S9(09) COMP.
001220     05      C9-DAYNUM           PIC S9(09) COMP.
001230     05      C9-DAYNUM-1         PIC S9(09) COMP.
001240     05      C9-DAYNUM-REF       PIC S9(09) COMP.
001250     05      C9-DST-START        PIC S9(09) COMP.
001260     05      C9-DST-END          PIC S9(09) COMP.
001270     05      C9-RESOLVED-OFFSET  PIC S9(09) COMP.
001280     05      C9-TEMP             PIC S9(09) COMP.
001290     05      C18-NAIVE-MS        PIC S9(18) COMP.
001300     05      C18-OFFSET-MS       PIC S9(18) COMP.
001310 
001320     05      C4-X.
001330         10                      PIC X value low-value.
001340         10     C4-X2            PIC X.
001350     05      C4-NUM redefines C4-X
001360                                 PIC S9(04) COMP.
001370*           ---> Kurzform zum sicheren Nullen eines COMP-Feldes
001380*           ---> (wie in den SSF-Modulen ueblich)
001390 
001400*--------------------------------------------------------------------*
001410* Display-Felder: Praefix D
001420*--------------------------------------------------------------------*
001430 77          D-NUM4              PIC -9(04).
001440 77          D-NUM9              PIC -9(09).
001460 
001470*--------------------------------------------------------------------*
001480* Felder mit konstantem Inhalt: Praefix K
001490*--------------------------------------------------------------------*
001500 01          KONSTANTE-FELDER.
001510     05      K-MODUL             PIC X(08)          VALUE "TIMECNV0M".
001520     05      K-VERSION           PIC X(08)          VALUE "A.04.01".
001530     05      K-MS-PRO-TAG        PIC S9(09) COMP    VALUE 86400.
001540     05      K-MS-FAKTOR         PIC S9(04) COMP    VALUE 1000.
001550     05      K-SEK-PRO-STD       PIC S9(04) COMP    VALUE 3600.
001560     05      K-SEK-PRO-MIN       PIC S9(04) COMP    VALUE 60.
001570     05      K-MIN-PRO-MS        PIC S9(04) COMP    VALUE 60000.
001580 
001590*--------------------------------------------------------------------*
001600* Arbeitsfelder fuer Tagesnummer-Berechnung (proleptisch gregor.)
001610*--------------------------------------------------------------------*
001620 01          TAGESNUMMER-ARBEIT.
001630     05      W-DN-YEAR           PIC S9(04) COMP.
001640     05      W-DN-MONTH          PIC S9(04) COMP.
001650     05      W-DN-DAY            PIC S9(04) COMP.
001660     05      W-DN-Y              PIC S9(09) COMP.
001670     05      W-DN-MP              PIC S9(04) COMP.
001680 
001690 01          NTER-SONNTAG-ARBEIT.
001700     05      W-NS-YEAR           PIC S9(04) COMP.
001710     05      W-NS-MONTH          PIC S9(04) COMP.
001720     05      W-NS-N              PIC S9(04) COMP.
001730     05      W-NS-RESULT-DAYNUM  PIC S9(09) COMP.
001740     05      W-NS-NEXT-YEAR      PIC S9(04) COMP.
001750     05      W-NS-NEXT-MONTH     PIC S9(04) COMP.
001760 
001770*--------------------------------------------------------------------*
001780* RFC-3339-Zerlegung: PIC X(30) ueber REDEFINES in Einzelfelder
001790* zerlegt statt per Teilwort-Referenzierung - gleiches Vorgehen
001800* wie bei allen Satzbildern dieser Abteilung (Struktur per
001805* REDEFINES aufbrechen statt UNSTRING)
001810*--------------------------------------------------------------------*
001820 01          W-RFC-TEXT          PIC X(30).
001830 01          W-RFC-FIELDS REDEFINES W-RFC-TEXT.
001840     05      W-RFC-YEAR          PIC 9(04).
001850     05                          PIC X.
001860     05      W-RFC-MONTH         PIC 9(02).
001870     05                          PIC X.
001880     05      W-RFC-DAY           PIC 9(02).
001890     05                          PIC X.
001900     05      W-RFC-HOUR          PIC 9(02).
001910     05                          PIC X.
001920     05      W-RFC-MINUTE        PIC 9(02).
001930     05                          PIC X.
001940     05      W-RFC-SECOND        PIC 9(02).
001950     05      W-RFC-ZONE-IND      PIC X.
001960     05      W-RFC-ZONE-REST.
001970         10  W-RFC-ZONE-HH       PIC 9(02).
001980         10                      PIC X.
001990         10  W-RFC-ZONE-MM       PIC 9(02).
002000     05                          PIC X(05).
002010 
002020*--------------------------------------------------------------------*
002030* Epoch-Arbeitsfeld, zur Fehlersuche auch byteweise ansprechbar
002040* (reine Diagnosehilfe, geht in keine Berechnung ein)
002050*--------------------------------------------------------------------*
002060 01          W-EPOCH-WORK        PIC S9(18) COMP.
002070 01          W-EPOCH-WORK-R REDEFINES W-EPOCH-WORK.
002080     05      W-EPOCH-WORK-HI     PIC S9(09) COMP.
002090     05      W-EPOCH-WORK-LO     PIC 9(09) COMP.
002100 
002110*--------------------------------------------------------------------*
002120* Zeitzonentabelle - Standard-/Sommerzeit-Offset in Minuten und
002130* Sommerzeitregel (N=keine, U=US-Regel, E=EG-Regel)
002140*--------------------------------------------------------------------*
002150 01          TZ-TABELLE.
002160     05      TZ-EINTRAG OCCURS 3 TIMES INDEXED BY TZ-IX.
002170         10  TZ-NAME             PIC X(32).
002180         10  TZ-STD-OFFSET       PIC S9(04) COMP.
002190         10  TZ-DST-OFFSET       PIC S9(04) COMP.
002200         10  TZ-RULE-CODE        PIC X(01).
002210             88  TZ-RULE-NONE            VALUE "N".
002220             88  TZ-RULE-US              VALUE "U".
002230             88  TZ-RULE-EU              VALUE "E".
002240 01          TZ-GEFUNDEN         PIC 9          VALUE ZERO.
002250     88      TZ-IST-GEFUNDEN                    VALUE 1.
002260     88      TZ-NICHT-GEFUNDEN                  VALUE 0.
002270 
002280 LINKAGE SECTION.
002290     COPY TCVLINK OF "=SCHDLIB".
002300 
002310 PROCEDURE DIVISION USING TCV-LINK-REC.
002320 
002330 ******************************************************************
002340 * Steuerungs-Section - waehlt die angeforderte Zeitfunktion
002350 ******************************************************************
002360 A100-STEUERUNG SECTION.
002370 A100-00.
002380     MOVE ZERO TO TCV-RC
002390     PERFORM F100-INIT-TZ-TABELLE
002400 
002410     EVALUATE TRUE
002420         WHEN TCV-FN-EPOCHMS
002430             PERFORM B100-EPOCHMS
002440         WHEN TCV-FN-TOLOCAL
002450             PERFORM B200-TOLOCAL
002460         WHEN TCV-FN-RFC3339
002470             PERFORM B300-RFC3339
002480         WHEN OTHER
002490             MOVE 9999 TO TCV-RC
002500     END-EVALUATE
002510     EXIT PROGRAM
002520     .
002530 A100-99.
002540     EXIT.
002550 
002560 ******************************************************************
002570 * EPOCHMS - (Datum, Uhrzeit, Zeitzone) -> Epoch-Millisekunden
002580 ******************************************************************
002590 B100-EPOCHMS SECTION.
002600 B100-00.
002610     MOVE TCV-IN-YEAR  TO W-DN-YEAR
002620     MOVE TCV-IN-MONTH TO W-DN-MONTH
002630     MOVE TCV-IN-DAY   TO W-DN-DAY
002640     PERFORM C200-TAGESNUMMER
002650     MOVE C9-DAYNUM TO C9-DAYNUM-REF
002660 
002670     PERFORM C100-TZLOOKUP
002680 
002690     COMPUTE C18-NAIVE-MS =
002700             (C9-DAYNUM * K-MS-PRO-TAG
002710            + TCV-IN-HOUR   * K-SEK-PRO-STD
002720            + TCV-IN-MINUTE * K-SEK-PRO-MIN)
002730            * K-MS-FAKTOR
002740 
002750     COMPUTE C18-OFFSET-MS = C9-RESOLVED-OFFSET * K-MIN-PRO-MS
002760 
002770     COMPUTE TCV-OUT-EPOCH = C18-NAIVE-MS - C18-OFFSET-MS
002780     .
002790 B100-99.
002800     EXIT.
002810 
002820 ******************************************************************
002830 * TOLOCAL - Zeitzone + Bezugsdatum -> UTC-Offset in Minuten
002840 *
002850 * Der Tagesplan-Lauf betrifft stets genau einen Kalendertag, daher
002860 * genuegt als "Bezugsdatum" fuer die Sommerzeitermittlung das in
002870 * TCV-IN-YEAR/-MONTH/-DAY uebergebene Planungsdatum - eine erneute
002880 * Rueckrechnung vom Epoch-Wert auf ein Kalenderdatum ist fuer diesen
002890 * Batchlauf nicht erforderlich.
002900 ******************************************************************
002910 B200-TOLOCAL SECTION.
002920 B200-00.
002930     MOVE TCV-IN-YEAR  TO W-DN-YEAR
002940     MOVE TCV-IN-MONTH TO W-DN-MONTH
002950     MOVE TCV-IN-DAY   TO W-DN-DAY
002960     PERFORM C200-TAGESNUMMER
002970     MOVE C9-DAYNUM TO C9-DAYNUM-REF
002980 
002990     PERFORM C100-TZLOOKUP
003000 
003010     MOVE C9-RESOLVED-OFFSET TO TCV-OUT-OFFSET-MIN
003020     MOVE TCV-IN-EPOCH       TO TCV-OUT-EPOCH
003030     .
003040 B200-99.
003050     EXIT.
003060 
003070 ******************************************************************
003080 * RFC3339 - RFC-3339-Zeichenkette -> Epoch-Millisekunden
003090 ******************************************************************
003100 B300-RFC3339 SECTION.
003110 B300-00.
003120     MOVE TCV-IN-RFC3339 TO W-RFC-TEXT
003130 
003140     MOVE W-RFC-YEAR  TO W-DN-YEAR
003150     MOVE W-RFC-MONTH TO W-DN-MONTH
003160     MOVE W-RFC-DAY   TO W-DN-DAY
003170     PERFORM C200-TAGESNUMMER
003180 
003190     COMPUTE C18-NAIVE-MS =
003200             (C9-DAYNUM * K-MS-PRO-TAG
003210            + W-RFC-HOUR   * K-SEK-PRO-STD
003220            + W-RFC-MINUTE * K-SEK-PRO-MIN
003230            + W-RFC-SECOND)
003240            * K-MS-FAKTOR
003250 
003260     IF  W-RFC-ZONE-IND = "Z" OR W-RFC-ZONE-IND = SPACE
003270         MOVE ZERO TO C9-RESOLVED-OFFSET
003280     ELSE
003290         COMPUTE C9-RESOLVED-OFFSET =
003300                 W-RFC-ZONE-HH * K-SEK-PRO-MIN + W-RFC-ZONE-MM
003310         IF  W-RFC-ZONE-IND = "-"
003320             MULTIPLY -1 BY C9-RESOLVED-OFFSET
003330         END-IF
003340     END-IF
003350 
003360     COMPUTE C18-OFFSET-MS = C9-RESOLVED-OFFSET * K-MIN-PRO-MS
003370     COMPUTE TCV-OUT-EPOCH = C18-NAIVE-MS - C18-OFFSET-MS
003380     .
003390 B300-99.
003400     EXIT.
003410 
003420 ******************************************************************
003430 * Zeitzone in TZ-TABELLE suchen und Offset (Standard- oder
003440 * Sommerzeit, je nach Regel und Bezugsdatum C9-DAYNUM-REF) ermitteln
003450 ******************************************************************
003460 C100-TZLOOKUP SECTION.
003470 C100-00.
003480     SET TZ-NICHT-GEFUNDEN TO TRUE
003490     SET TZ-IX TO 1
003500     PERFORM C110-SUCH-EINTRAG
003510         UNTIL TZ-IX > C4-TZ-MAX OR TZ-IST-GEFUNDEN
003520 
003530     IF  TZ-NICHT-GEFUNDEN
003540         MOVE 100  TO TCV-RC
003550         MOVE ZERO TO C9-RESOLVED-OFFSET
003560         EXIT SECTION
003570     END-IF
003580 
003590     IF  TZ-RULE-NONE(TZ-IX)
003600         MOVE TZ-STD-OFFSET(TZ-IX) TO C9-RESOLVED-OFFSET
003610         EXIT SECTION
003620     END-IF
003630 
003640     IF  TZ-RULE-US(TZ-IX)
003650         PERFORM C300-US-SOMMERZEITFENSTER
003660     ELSE
003670         PERFORM C400-EU-SOMMERZEITFENSTER
003680     END-IF
003690 
003700     IF  C9-DAYNUM-REF >= C9-DST-START
003710         AND C9-DAYNUM-REF < C9-DST-END
003720         MOVE TZ-DST-OFFSET(TZ-IX) TO C9-RESOLVED-OFFSET
003730     ELSE
003740         MOVE TZ-STD-OFFSET(TZ-IX) TO C9-RESOLVED-OFFSET
003750     END-IF
003760     .
003770 C100-99.
003780     EXIT.
003790 
003800 C110-SUCH-EINTRAG SECTION.
003810 C110-00.
003820     IF  TZ-NAME(TZ-IX) = TCV-IN-TIMEZONE
003830         SET TZ-IST-GEFUNDEN TO TRUE
003840     ELSE
003850         SET TZ-IX UP BY 1
003860     END-IF
003870     .
003880 C110-99.
003890     EXIT.
003900 
003910 ******************************************************************
003920 * Tagesnummer (Tage seit 1970-01-01) fuer W-DN-YEAR/-MONTH/-DAY,
003930 * proleptisch gregorianischer Kalender (Howard-Hinnant-Verfahren,
003940 * ganzzahlige Arithmetik, gueltig fuer alle Jahre >= 0001). Jede
003950 * Division wird einzeln mit Abschneiden ausgefuehrt - die Formel
003960 * verlangt das, ein zusammengefasstes COMPUTE wuerde mit gebrochener
003970 * Zwischengenauigkeit rechnen und falsche Werte liefern.
003980 ******************************************************************
003990 C200-TAGESNUMMER SECTION.
004000 C200-00.
004010     MOVE W-DN-YEAR TO W-DN-Y
004020     IF  W-DN-MONTH <= 2
004030         SUBTRACT 1 FROM W-DN-Y
004040     END-IF
004050 
004060     IF  W-DN-MONTH > 2
004070         COMPUTE W-DN-MP = W-DN-MONTH - 3
004080     ELSE
004090         COMPUTE W-DN-MP = W-DN-MONTH + 9
004100     END-IF
004110 
004120     DIVIDE W-DN-Y BY 400 GIVING C4-ERA
004130     COMPUTE C9-YOE = W-DN-Y - (C4-ERA * 400)
004140 
004150     COMPUTE C9-DOY-NUMERATOR = (153 * W-DN-MP) + 2
004160     DIVIDE C9-DOY-NUMERATOR BY 5 GIVING C9-DOY
004170     COMPUTE C9-DOY = C9-DOY + W-DN-DAY - 1
004180 
004190     DIVIDE C9-YOE BY 4   GIVING C9-YOE-DIV4
004200     DIVIDE C9-YOE BY 100 GIVING C9-YOE-DIV100
004210 
004220     COMPUTE C9-DOE = (C9-YOE * 365) + C9-YOE-DIV4 - C9-YOE-DIV100
004230                    + C9-DOY
004240 
004250     COMPUTE C9-DAYNUM = (C4-ERA * 146097) + C9-DOE - 719468
004260     .
004270 C200-99.
004280     EXIT.
004290 
004300 ******************************************************************
004310 * US-Sommerzeitfenster (Bundesgesetz ab 1987): 2. Sonntag Maerz
004320 * bis 1. Sonntag November
004330 ******************************************************************
004340 C300-US-SOMMERZEITFENSTER SECTION.
004350 C300-00.
004360     MOVE W-DN-YEAR TO W-NS-YEAR
004370     MOVE 3         TO W-NS-MONTH
004380     MOVE 2         TO W-NS-N
004390     PERFORM D100-NTER-SONNTAG
004400     MOVE W-NS-RESULT-DAYNUM TO C9-DST-START
004410 
004420     MOVE W-DN-YEAR TO W-NS-YEAR
004430     MOVE 11        TO W-NS-MONTH
004440     MOVE 1         TO W-NS-N
004450     PERFORM D100-NTER-SONNTAG
004460     MOVE W-NS-RESULT-DAYNUM TO C9-DST-END
004470     .
004480 C300-99.
004490     EXIT.
004500 
004510 ******************************************************************
004520 * EG-Sommerzeitfenster: letzter Sonntag Maerz bis letzter Sonntag
004530 * Oktober
004540 ******************************************************************
004550 C400-EU-SOMMERZEITFENSTER SECTION.
004560 C400-00.
004570     MOVE W-DN-YEAR TO W-NS-YEAR
004580     MOVE 3         TO W-NS-MONTH
004590     PERFORM D200-LETZTER-SONNTAG
004600     MOVE W-NS-RESULT-DAYNUM TO C9-DST-START
004610 
004620     MOVE W-DN-YEAR TO W-NS-YEAR
004630     MOVE 10        TO W-NS-MONTH
004640     PERFORM D200-LETZTER-SONNTAG
004650     MOVE W-NS-RESULT-DAYNUM TO C9-DST-END
004660     .
004670 C400-99.
004680     EXIT.
004690 
004700 ******************************************************************
004710 * N-ter Sonntag eines Monats (W-NS-YEAR/-MONTH/-N vorbesetzt)
004720 ******************************************************************
004730 D100-NTER-SONNTAG SECTION.
004740 D100-00.
004750     MOVE W-NS-YEAR  TO W-DN-YEAR
004760     MOVE W-NS-MONTH TO W-DN-MONTH
004770     MOVE 1          TO W-DN-DAY
004780     PERFORM C200-TAGESNUMMER
004790     MOVE C9-DAYNUM TO C9-DAYNUM-1
004800 
004810     COMPUTE C9-TEMP = C9-DAYNUM-1 + 4
004820     DIVIDE C9-TEMP BY 7 GIVING C4-ERA REMAINDER C4-DOW
004830 
004840     COMPUTE C4-TEMP = 7 - C4-DOW
004850     DIVIDE C4-TEMP BY 7 GIVING C4-ERA REMAINDER C4-OFFS-TO-SUN
004860 
004870     COMPUTE W-NS-RESULT-DAYNUM =
004880             C9-DAYNUM-1 + C4-OFFS-TO-SUN + ((W-NS-N - 1) * 7)
004890     .
004900 D100-99.
004910     EXIT.
004920 
004930 ******************************************************************
004940 * Letzter Sonntag eines Monats (W-NS-YEAR/-MONTH vorbesetzt)
004950 ******************************************************************
004960 D200-LETZTER-SONNTAG SECTION.
004970 D200-00.
004980     IF  W-NS-MONTH = 12
004990         COMPUTE W-NS-NEXT-YEAR = W-NS-YEAR + 1
005000         MOVE 1 TO W-NS-NEXT-MONTH
005010     ELSE
005020         MOVE W-NS-YEAR TO W-NS-NEXT-YEAR
005030         COMPUTE W-NS-NEXT-MONTH = W-NS-MONTH + 1
005040     END-IF
005050 
005060     MOVE W-NS-NEXT-YEAR  TO W-DN-YEAR
005070     MOVE W-NS-NEXT-MONTH TO W-DN-MONTH
005080     MOVE 1               TO W-DN-DAY
005090     PERFORM C200-TAGESNUMMER
005100     COMPUTE C9-DAYNUM-1 = C9-DAYNUM - 1
005110 
005120     COMPUTE C9-TEMP = C9-DAYNUM-1 + 4
005130     DIVIDE C9-TEMP BY 7 GIVING C4-ERA REMAINDER C4-DOW
005140 
005150     COMPUTE W-NS-RESULT-DAYNUM = C9-DAYNUM-1 - C4-DOW
005160     .
005170 D200-99.
005180     EXIT.
005190 
005200 ******************************************************************
005210 * Initialisierung der Zeitzonentabelle - die Tabelle ist klein
005220 * genug, um bei jedem CALL neu belegt zu werden, siehe Vermerk
005230 * A.00.00 in den Aenderungen oben
005240 ******************************************************************
005250 F100-INIT-TZ-TABELLE SECTION.
005260 F100-00.
005270     MOVE "UTC                             " TO TZ-NAME(1)
005280     MOVE ZERO TO TZ-STD-OFFSET(1)
005290     MOVE ZERO TO TZ-DST-OFFSET(1)
005300     SET TZ-RULE-NONE(1) TO TRUE
005310 
005320     MOVE "AMERICA/NEW_YORK                " TO TZ-NAME(2)
005330     MOVE -300 TO TZ-STD-OFFSET(2)
005340     MOVE -240 TO TZ-DST-OFFSET(2)
005350     SET TZ-RULE-US(2) TO TRUE
005360 
005370     MOVE "EUROPE/BERLIN                   " TO TZ-NAME(3)
005380     MOVE 60  TO TZ-STD-OFFSET(3)
005390     MOVE 120 TO TZ-DST-OFFSET(3)
005400     SET TZ-RULE-EU(3) TO TRUE
005410     .
005420 F100-99.
005430     EXIT.

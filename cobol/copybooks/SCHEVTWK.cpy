000100*--------------------------------------------------------------------*
000110*   Copybook     SCHEVTWK
000120*   Inhalt       :: Satzbild NEUER-KALENDEREINTRAG (ein von der
000130*                    Planermittlung neu eingeplanter Aufgabenblock)
000140*   Datei        :: SCHEDULED-EVENTS-OUT  (LINE SEQUENTIAL)
000150*   Erstellt     :: 1986-04-09  RSH
000160*   Geaendert    :: 1998-12-04  HGT   Y2K - Feldfolge SE-START-OFFSET/
000170*                    SE-END-OFFSET ergaenzt (Sommerzeitumstellung)
000180*--------------------------------------------------------------------*
000190 01  SE-SCHEDULED-EVENT.
000200     05  SE-START-EPOCH          PIC S9(11)      COMP-3.
000210*       Beginn des neuen Eintrags, Millisekunden seit 1970-01-01.
000220     05  SE-END-EPOCH            PIC S9(11)      COMP-3.
000230*       Ende = SE-START-EPOCH + 1 800 000 (immer exakt 30 Minuten).
000240     05  SE-START-OFFSET-MIN     PIC S9(04)      COMP-3.
000250*       UTC-Differenz der Ausgabe-Zeitzone in Minuten zu SE-START-EPOCH.
000260     05  SE-END-OFFSET-MIN       PIC S9(04)      COMP-3.
000270*       UTC-Differenz der Ausgabe-Zeitzone in Minuten zu SE-END-EPOCH.
000280     05  SE-TIMEZONE             PIC X(32).
000290*       IANA-Zeitzone, in der der Eintrag dargestellt wird - gilt
000300*       fuer den ganzen Lauf, unabhaengig von den Eingabeereignissen.
000310     05  SE-SUMMARY              PIC X(100).
000320*       Aus TN-TASK-TITLE der Aufgabe, die dieses Zeitfenster fuellt.
000330     05  FILLER                  PIC X(10)       VALUE SPACES.

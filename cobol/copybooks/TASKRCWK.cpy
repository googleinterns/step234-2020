000100*--------------------------------------------------------------------*
000110*   Copybook     TASKRCWK
000120*   Inhalt       :: Satzbild AUFGABE-ROH (eine Aufgabe, wie aus einer
000130*                    Aufgabenliste gelesen, vor der Lauffaehigkeits-
000140*                    pruefung durch TSKFLT0M)
000150*   Datei        :: TASKS-IN / TASKS-FILTERED-OUT  (LINE SEQUENTIAL)
000160*   Erstellt     :: 1987-02-11  RSH
000170*--------------------------------------------------------------------*
000180 01  TR-TASK-RECORD.
000190     05  TR-TASK-ID              PIC X(32).
000200*       Eindeutiger Schluessel der Aufgabe.
000210     05  TR-TASK-LIST-ID         PIC X(32).
000220*       Schluessel der Aufgabenliste, zu der die Aufgabe gehoert.
000230     05  TR-TASK-TITLE           PIC X(100).
000240     05  TR-TASK-NOTES           PIC X(500).
000250*       Freitext-Notiz, von der Filterlogik nicht ausgewertet.
000260     05  TR-TASK-DUE-FLAG        PIC X(01).
000270         88  TR-HAS-DUE-DATE             VALUE "Y".
000280         88  TR-NO-DUE-DATE              VALUE "N".
000290     05  TR-TASK-DUE-RFC3339     PIC X(30).
000300*       Nur gueltig, wenn TR-HAS-DUE-DATE.
000310     05  FILLER                  PIC X(15)       VALUE SPACES.

?CONSULT "=SCHDLIB"
?SEARCH *SYSTEM*
?SAVE
?SAVEABEND
?LINES 60
?CHECK
000170
000180  IDENTIFICATION DIVISION.
000190  PROGRAM-ID.     TSKMRL0M.
000200  AUTHOR.         W. IMHOF-RUEGSEGGER.
000210  INSTALLATION.   RZ MITTELLAND.
000220  DATE-WRITTEN.   AUGUST 1987.
000230  DATE-COMPILED.
000240  SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG DISPO.
000250**--------------------------------------------------------------------*
000260**   Letzte Aenderung  :: siehe AENDERUNGEN unten
000270**   Letzte Version     :: D.01.04
000280**   Kurzbeschreibung   :: Ermittelt aus einer Menge von Aufgabenlisten
000290**                          (TASK-LISTS-IN) diejenige mit dem juengsten
000300**                          Aenderungszeitpunkt und schreibt deren
000310**                          Schluessel nach TASK-LIST-SELECT-OUT. Bei
000320**                          Gleichstand gewinnt die zuerst gelesene Liste
000330**                          (strikter Groesser-Vergleich).
000340**   Auftrag            :: DISPO-AUFTR. NR. 4471 (Planermittlung)
000350**
000360**   AENDERUNGEN
000370**   Vers.    Datum       von    Kommentar
000380**   D.00.00  1987-08-17  WIR    Erstfassung.
000390**   D.00.01  1988-01-09  WIR    FEHLER BEHOBEN: bei Gleichstand zweier
000400**                                Zeitstempel wurde bisher die zuletzt
000410**                                gelesene Liste uebernommen - SOLL ist
000420**                                die zuerst gelesene (strikter Vergleich
000430**                                MAX-EPOCH < TL-EPOCH, nicht <=).
000440**   D.01.00  1991-02-14  HGT    Leere TASK-LISTS-IN ist nicht mehr ein
000450**                                stiller Leerlauf, sondern fuehrt jetzt
000460**                                zum Programmabbruch (PRG-LEER) - der
000470**                                Aufrufer verlangt immer genau eine
000480**                                Trefferzeile.
000490**   D.01.01  1991-02-28  HGT    TCV-RC = 9999 (Abbruch aus TIMECNV0M)
000500**                                wird jetzt auf PRG-ABBRUCH abgebildet.
000510**   D.01.02  1998-06-02  LOR    JAHR-2000-UMSTELLUNG: Zeitstempel-
000520**                                Vergleich durchgeprueft - TL-EPOCH/
000530**                                MAX-EPOCH sind COMP-3-Millisekunden-
000540**                                werte, keine zweistelligen Jahreszahlen
000550**                                im Spiel, keine Aenderung erforderlich.
000551**   D.01.03  1998-12-15  LOR    JAHR-2000-NACHTEST: Lauf mit Listen-
000552**                                Aenderungszeitpunkt 2000-01-15
000553**                                wiederholt, keine weiteren Befunde.
000554**   D.01.04  2001-07-02  KL     MAX-EPOCH zur Kontrolle byteweise
000555**                                ansprechbar gemacht (MAX-EPOCH-DEBUG-R,
000556**                                UPSI-0 EIN) - siehe REQ-288.
000560**--------------------------------------------------------------------*
000570**   Programmbeschreibung
000580**   ---------------------
000590**   Eingabe   :: TASK-LISTS-IN        (LINE SEQUENTIAL,
000600**                                       TL-TASK-LIST-RECORD)
000610**   Ausgabe   :: TASK-LIST-SELECT-OUT (LINE SEQUENTIAL, ein Satz)
000620**   Hilfslauf :: CALL "TIMECNV0M"     (RFC3339 fuer
000630**                                       TL-TASK-LIST-UPDATED)
000640**--------------------------------------------------------------------*
000650*
000660  ENVIRONMENT DIVISION.
000670  CONFIGURATION SECTION.
000680  SPECIAL-NAMES.
000690      C01 IS TOP-OF-FORM
000700      UPSI-0 IS TML-DEBUG-SWITCH ON STATUS IS TML-DEBUG-ON
000710      CLASS ALPHNUM IS "A" THRU "Z" "a" THRU "z".
000720  INPUT-OUTPUT SECTION.
000730  FILE-CONTROL.
000740      SELECT TASK-LISTS-IN
000750          ASSIGN TO "TSKLSTIN"
000760          ORGANIZATION IS LINE SEQUENTIAL
000770          FILE STATUS IS FILE-STATUS.
000780      SELECT TASK-LIST-SELECT-OUT
000790          ASSIGN TO "TSKSELOU"
000800          ORGANIZATION IS LINE SEQUENTIAL
000810          FILE STATUS IS FILE-STATUS.
000820*
000830  DATA DIVISION.
000840  FILE SECTION.
000850  FD  TASK-LISTS-IN
000860      LABEL RECORDS ARE STANDARD.
000870      COPY TSKLSTWK OF "=SCHDLIB".
000880*
000890  FD  TASK-LIST-SELECT-OUT
000900      LABEL RECORDS ARE STANDARD.
000910      01  TS-TASK-LIST-SELECT.
000920          05  TS-TASK-LIST-ID         PIC X(32).
000930          05  FILLER                  PIC X(08)       VALUE SPACES.
000940*
000950  WORKING-STORAGE SECTION.
000960  01  COMP-FELDER.
000970      05  C4-EINGELESEN           PIC S9(08)  COMP    VALUE ZERO.
000980      05  C4-X                    PIC S9(08)  COMP.
000990      05  C4-NUM REDEFINES C4-X   PIC X(04).
001000*
001010  77  D-NUM4                       PIC -9(04).
001030*
001040  01  KONSTANTE-FELDER.
001050      05  K-MODUL                 PIC X(08)   VALUE "TSKMRL0M".
001060      05  K-VERSION               PIC X(08)   VALUE "D.01.04".
001070*
001080      COPY SCHALTER OF "=SCHDLIB".
001090*
001100  01  STUP-PARAMETER.
001110      05  STUP-RESULT              PIC S9(04)  COMP    VALUE ZERO.
001120      05  STUP-PORTION             PIC X(30)           VALUE "STRING".
001130      05  STUP-TEXT                PIC X(128).
001140*
001150  01  MAX-EPOCH-FELDER.
001160      05  MAX-EPOCH                PIC S9(11)  COMP-3   VALUE ZERO.
001170      05  MAX-GEFUNDEN             PIC 9                VALUE ZERO.
001180          88  MAX-NOCH-NICHT-GEFUNDEN         VALUE ZERO.
001190          88  MAX-IST-GEFUNDEN                VALUE 1.
001200*
001210  01  TL-GEWINNER-ID                  PIC X(32)        VALUE SPACES.
001220  01  TL-LAUFEND-EPOCH                PIC S9(18) COMP   VALUE ZERO.
001230  01  TL-LAUFEND-EPOCH-R REDEFINES  TL-LAUFEND-EPOCH.
001240      05  TL-LE-HI                 PIC S9(09) COMP.
001250      05  TL-LE-LO                 PIC 9(09) COMP.
001251*
001252*--------------------------------------------------------------------*
001253* Spitzenreiter-Epoch, zur Fehlersuche (UPSI-0) byteweise ansprechbar
001254*--------------------------------------------------------------------*
001255  01  MAX-EPOCH-DEBUG                 PIC S9(18) COMP   VALUE ZERO.
001256  01  MAX-EPOCH-DEBUG-R REDEFINES  MAX-EPOCH-DEBUG.
001257      05  MAX-EPOCH-DEBUG-HI       PIC S9(09) COMP.
001258      05  MAX-EPOCH-DEBUG-LO       PIC 9(09) COMP.
001260*
001270      COPY TCVLINK OF "=SCHDLIB".
001280*
001290  PROCEDURE DIVISION.
001300**--------------------------------------------------------------------*
001310**   A100-STEUERUNG  -- Programmsteuerung
001320**--------------------------------------------------------------------*
001330  A100-STEUERUNG SECTION.
001340  A100-00.
001350      IF TML-DEBUG-ON
001360          DISPLAY K-MODUL " VERSION " K-VERSION
001370      END-IF
001380      PERFORM B000-VORLAUF
001390      IF PRG-ABBRUCH
001400          STOP RUN
001410      END-IF
001420      PERFORM B100-VERARBEITUNG
001430      PERFORM B090-ENDE
001440      STOP RUN.
001450  A100-99.
001460      EXIT.
001470**--------------------------------------------------------------------*
001480**   B000-VORLAUF  -- Eroeffnung, Anfangssatz, Leerdatei-Pruefung
001490**--------------------------------------------------------------------*
001500  B000-VORLAUF SECTION.
001510  B000-00.
001520      PERFORM C000-INIT
001530      PERFORM F100-OEFFNEN
001540      IF PRG-ABBRUCH
001550          EXIT SECTION
001560      END-IF
001570      PERFORM F200-LESEN-SATZ
001580      IF FILE-EOF
001590          SET PRG-LEER TO TRUE
001600          SET PRG-ABBRUCH TO TRUE
001610          DISPLAY K-MODUL ": TASK-LISTS-IN IST LEER - ABBRUCH"
001620      END-IF.
001630  B000-99.
001640      EXIT.
001650**--------------------------------------------------------------------*
001660**   B100-VERARBEITUNG  -- Liste fuer Liste auswerten, juengste merken
001670**--------------------------------------------------------------------*
001680  B100-VERARBEITUNG SECTION.
001690  B100-00.
001700      PERFORM C100-SATZ-PRUEFEN UNTIL FILE-EOF OR PRG-ABBRUCH.
001710  B100-99.
001720      EXIT.
001730**--------------------------------------------------------------------*
001740**   B090-ENDE  -- Gewinner ausgeben, Dateien schliessen
001750**--------------------------------------------------------------------*
001760  B090-ENDE SECTION.
001770  B090-00.
001780      IF NOT PRG-ABBRUCH
001790          PERFORM F300-GEWINNER-SCHREIBEN
001800          DISPLAY K-MODUL ": " C4-EINGELESEN " LISTEN GEPRUEFT, "
001810                  "JUENGSTE = " TL-GEWINNER-ID
001820      END-IF
001830      PERFORM F900-SCHLIESSEN.
001840  B090-99.
001850      EXIT.
001860**--------------------------------------------------------------------*
001870**   C000-INIT  -- Anfangswerte
001880**--------------------------------------------------------------------*
001890  C000-INIT SECTION.
001900  C000-00.
001910      INITIALIZE SCHALTER
001920      MOVE ZERO TO C4-EINGELESEN
001930      MOVE ZERO TO MAX-EPOCH
001940      SET MAX-NOCH-NICHT-GEFUNDEN TO TRUE
001950      MOVE SPACES TO TL-GEWINNER-ID.
001960  C000-99.
001970      EXIT.
001980**--------------------------------------------------------------------*
001990**   C100-SATZ-PRUEFEN  -- eine Aufgabenliste werten, ggf. neuer Gewinner
002000**--------------------------------------------------------------------*
002010  C100-SATZ-PRUEFEN SECTION.
002020  C100-00.
002030      MOVE "RFC3339 " TO TCV-FUNCTION
002040      MOVE TL-TASK-LIST-UPDATED TO TCV-IN-RFC3339
002050      CALL "TIMECNV0M" USING TCV-LINK-REC
002060      IF TCV-RC = 9999
002070          SET PRG-ABBRUCH TO TRUE
002080          DISPLAY K-MODUL ": TIMECNV0M ABBRUCH BEI LISTE " TL-TASK-LIST-ID
002090          EXIT SECTION
002100      END-IF
002110      MOVE TCV-OUT-EPOCH TO TL-LAUFEND-EPOCH
002120      IF TML-DEBUG-ON
002130          DISPLAY "TL-LAUFEND-EPOCH HI=" TL-LE-HI " LO=" TL-LE-LO
002140      END-IF
002150      IF MAX-NOCH-NICHT-GEFUNDEN OR TL-LAUFEND-EPOCH > MAX-EPOCH
002160          MOVE TL-LAUFEND-EPOCH TO MAX-EPOCH
002170          MOVE TL-TASK-LIST-ID TO TL-GEWINNER-ID
002180          SET MAX-IST-GEFUNDEN TO TRUE
002181          MOVE MAX-EPOCH TO MAX-EPOCH-DEBUG
002182          IF TML-DEBUG-ON
002183              DISPLAY "MAX-EPOCH HI=" MAX-EPOCH-DEBUG-HI
002184                      " LO=" MAX-EPOCH-DEBUG-LO
002185          END-IF
002190      END-IF
002200      PERFORM F200-LESEN-SATZ.
002210  C100-99.
002220      EXIT.
002230**--------------------------------------------------------------------*
002240**   F100-OEFFNEN  -- Dateien eroeffnen
002250**--------------------------------------------------------------------*
002260  F100-OEFFNEN SECTION.
002270  F100-00.
002280      OPEN INPUT  TASK-LISTS-IN
002290      IF FILE-NOK
002300          SET PRG-ABBRUCH TO TRUE
002310          DISPLAY K-MODUL ": OPEN TASK-LISTS-IN FEHLER " FILE-STATUS
002320          EXIT SECTION
002330      END-IF
002340      OPEN OUTPUT TASK-LIST-SELECT-OUT
002350      IF FILE-NOK
002360          SET PRG-ABBRUCH TO TRUE
002370          DISPLAY K-MODUL ": OPEN TASK-LIST-SEL-OUT FEHLER " FILE-STATUS
002380      END-IF.
002390  F100-99.
002400      EXIT.
002410**--------------------------------------------------------------------*
002420**   F200-LESEN-SATZ  -- naechste Aufgabenliste lesen
002430**--------------------------------------------------------------------*
002440  F200-LESEN-SATZ SECTION.
002450  F200-00.
002460      READ TASK-LISTS-IN
002470          AT END
002480              SET FILE-EOF TO TRUE
002490          NOT AT END
002500              ADD 1 TO C4-EINGELESEN
002510      END-READ.
002520  F200-99.
002530      EXIT.
002540**--------------------------------------------------------------------*
002550**   F300-GEWINNER-SCHREIBEN  -- Schluessel der juengsten Liste schreiben
002560**--------------------------------------------------------------------*
002570  F300-GEWINNER-SCHREIBEN SECTION.
002580  F300-00.
002590      MOVE TL-GEWINNER-ID TO TS-TASK-LIST-ID
002600      WRITE TS-TASK-LIST-SELECT.
002610  F300-99.
002620      EXIT.
002630**--------------------------------------------------------------------*
002640**   F900-SCHLIESSEN  -- Dateien schliessen
002650**--------------------------------------------------------------------*
002660  F900-SCHLIESSEN SECTION.
002670  F900-00.
002680      CLOSE TASK-LISTS-IN
002690      CLOSE TASK-LIST-SELECT-OUT.
002700  F900-99.
002710      EXIT.

?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =SCHDLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000210 
000220 IDENTIFICATION DIVISION.
000230 
000240 PROGRAM-ID. SCHED0M.
000250 AUTHOR. H. GAUTSCHI-TANNER.
000260 INSTALLATION. RZ MITTELLAND.
000270 DATE-WRITTEN. MARCH 1989.
000280 DATE-COMPILED.
000290 SECURITY.
000300     KEIN BESONDERER SCHUTZBEDARF.
000310 
000320******************************************************************
000330** Letzte Aenderung :: 2001-07-02
000340** Letzte Version   :: B.03.02
000350** Kurzbeschreibung :: Tagesplan-Lauf - belegt die freien Luecken
000360**                     im Kalender eines Mitarbeiters am Plantag
000370**                     mit Auftraegen aus dem Aufgabenvorrat.
000380** Auftrag          :: SCHDNEW-1 SCHDNEW-4 REQ-201 REQ-288
000390**                     12345678901234567
000400** Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000410**              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000420**----------------------------------------------------------------*
000430** Vers.  | Datum      | von | Kommentar                          *
000440**--------|------------|-----|------------------------------------*
000450**B.00.00 | 1989-03-14 | HGT | Neuerstellung - Luecken zwischen den
000460**        |            |     | Kalenderterminen mit Auftraegen aus
000470**        |            |     | dem Vorrat fuellen (SCHDNEW-1)
000480**--------|------------|-----|------------------------------------*
000490**B.00.01 | 1989-05-30 | HGT | Sortierung CALENDAR-EVENTS-IN nach
000500**        |            |     | Beginnzeitpunkt ergaenzt (war bisher
000510**        |            |     | Voraussetzung des Aufrufers)
000520**--------|------------|-----|------------------------------------*
000530**B.01.00 | 1991-09-02 | KL  | Zeitzonenbehandlung ausgelagert nach
000540**        |            |     | TIMECNV0M (vorher fix GMT)
000550**--------|------------|-----|------------------------------------*
000560**B.01.01 | 1993-11-19 | KL  | Fehler behoben: Termin, der bereits
000570**        |            |     | verplante Luecke ueberlappt, liess
000580**        |            |     | LAST-END-EPOCH faelschlich zurueck-
000590**        |            |     | laufen - Regel jetzt nur vorwaerts
000600**--------|------------|-----|------------------------------------*
000610**B.02.00 | 1996-04-08 | HGT | Abbruchbedingung bei erschoepftem
000620**        |            |     | Aufgabenvorrat ergaenzt (Scan stoppt
000630**        |            |     | sofort statt bis Tagesende zu laufen)
000640**--------|------------|-----|------------------------------------*
000650**B.02.01 | 1998-06-02 | LOR | Vorbereitung Jahrtausendwechsel: Jahr
000660**        |            |     | durchgehend 4-stellig gefuehrt
000670**--------|------------|-----|------------------------------------*
000680**B.02.02 | 1998-12-15 | LOR | Y2K - Plandatum 2000-01-01 bis
000690**        |            |     | 2000-02-29 testweise durchlaufen,
000700**        |            |     | keine Abweichung festgestellt
000710**--------|------------|-----|------------------------------------*
000720**B.03.00 | 2000-08-21 | KL  | Endsumme um Anzahl nicht verplanter
000730**        |            |     | Auftraege erweitert (REQ-201)
000740**--------|------------|-----|------------------------------------*
000750**B.03.01 | 2001-06-14 | KL  | REQ-288: max. 500 Termine/Auftraege
000760**        |            |     | je Lauf, Ueberschuss wird ignoriert
000770**        |            |     | und auf OPLOG vermerkt
000775**--------|------------|-----|------------------------------------*
000776**B.03.02 | 2001-07-02 | KL  | REQ-288 Nachtrag: Limitpruefung zaehlte
000777**        |            |     | Ueberschuss nur bis zum Abbruch des
000778**        |            |     | Einlesens, OPLOG-Meldung fehlte de
000779**        |            |     | facto - F200/F300 lesen nun bis EOF
000780**----------------------------------------------------------------*
000790**
000800** Programmbeschreibung
000810** --------------------
000820** Liest den Kalendertagesbestand (CALENDAR-EVENTS-IN) und den
000830** Aufgabenvorrat (TASK-BACKLOG-IN) eines Plantages, sortiert die
000840** Termine nach Beginnzeitpunkt und fuellt jede Luecke von
000850** mindestens 30 Minuten zwischen/um die Termine mit dem naechsten
000860** noch nicht verplanten Auftrag. Der Lauf endet, sobald entweder
000870** der Aufgabenvorrat erschoepft oder der Arbeitstag (09:00-18:00)
000880** voll ist. Die neu verplanten Termine gehen nach
000890** SCHEDULED-EVENTS-OUT, Plandatum und Zielzeitzone kommen aus dem
000900** Startup-Text des Laufs.
000910**
000920 ******************************************************************
000930 
000940 ENVIRONMENT DIVISION.
000950 CONFIGURATION SECTION.
000960 SPECIAL-NAMES.
000970     C01 IS TOP-OF-FORM
000980     UPSI-0 IS SCH-DEBUG-SWITCH
000990         ON STATUS IS SCH-DEBUG-ON
001000     CLASS ALPHNUM IS "0123456789"
001010                      "abcdefghijklmnopqrstuvwxyz"
001020                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001030 
001040 INPUT-OUTPUT SECTION.
001050 FILE-CONTROL.
001060     SELECT CALENDAR-EVENTS-IN  ASSIGN TO "CALEVTIN"
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS  IS FILE-STATUS.
001090     SELECT TASK-BACKLOG-IN     ASSIGN TO "TASKBLIN"
001100         ORGANIZATION IS LINE SEQUENTIAL
001110         FILE STATUS  IS FILE-STATUS.
001120     SELECT SCHEDULED-EVENTS-OUT ASSIGN TO "SCHEDOUT"
001130         ORGANIZATION IS LINE SEQUENTIAL
001140         FILE STATUS  IS FILE-STATUS.
001150 
001160 DATA DIVISION.
001170 FILE SECTION.
001180 
001190 FD  CALENDAR-EVENTS-IN.
001200     COPY CALEVTWK OF "=SCHDLIB".
001210 
001220 FD  TASK-BACKLOG-IN.
001230     COPY TASKNMWK OF "=SCHDLIB".
001240 
001250 FD  SCHEDULED-EVENTS-OUT.
001260     COPY SCHEVTWK OF "=SCHDLIB".
001270 
001280 WORKING-STORAGE SECTION.
001290*--------------------------------------------------------------------*
001300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001310*--------------------------------------------------------------------*
001320 01          COMP-FELDER.
001330     05      C4-J                PIC S9(04) COMP.
001340     05      C4-SCHED-COUNT      PIC S9(04) COMP.
001350     05      C4-REST-COUNT       PIC S9(04) COMP.
001351     05      C4-CE-UEBERSCHUSS   PIC S9(04) COMP    VALUE ZERO.
001352     05      C4-TN-UEBERSCHUSS   PIC S9(04) COMP    VALUE ZERO.
001360 
001370     05      C4-X.
001380         10                      PIC X value low-value.
001390         10     C4-X2            PIC X.
001400     05      C4-NUM redefines C4-X
001410                                 PIC S9(04) COMP.
001420*           ---> Kurzform zum sicheren Nullen eines COMP-Feldes
001430 
001440*--------------------------------------------------------------------*
001450* Display-Felder: Praefix D
001460*--------------------------------------------------------------------*
001470 77          D-NUM4              PIC -9(04).
001480 77          D-PLANDATUM         PIC 9(08).
001500 
001510*--------------------------------------------------------------------*
001520* Felder mit konstantem Inhalt: Praefix K
001530*--------------------------------------------------------------------*
001540 01          KONSTANTE-FELDER.
001550     05      K-MODUL             PIC X(08)          VALUE "SCHED0M".
001560     05      K-VERSION           PIC X(08)          VALUE "B.03.02".
001570     05      K-START-STUNDE      PIC 9(02)          VALUE 9.
001580     05      K-START-MINUTE      PIC 9(02)          VALUE 0.
001590     05      K-ENDE-STUNDE       PIC 9(02)          VALUE 18.
001600     05      K-ENDE-MINUTE       PIC 9(02)          VALUE 0.
001610     05      K-SLOT-DAUER-MS     PIC S9(09) COMP    VALUE 1800000.
001620     05      K-MAX-SAETZE        PIC S9(04) COMP    VALUE 500.
001630 
001640     COPY SCHALTER OF "=SCHDLIB".
001650 
001660*--------------------------------------------------------------------*
001670* eigener Schalter fuer den Terminscan (unabhaengig vom Status des
001680* Aufgabenvorrats - siehe TASK-STATUS in SCHALTER)
001690*--------------------------------------------------------------------*
001700 01          SCAN-STATUS         PIC 9          VALUE ZERO.
001710     88      EREIGNISSE-OFFEN                   VALUE ZERO.
001720     88      EREIGNISSE-FERTIG                  VALUE 1.
001730 
001740*--------------------------------------------------------------------*
001750* Kalendertermine des Plantages - Arbeitstabelle, nach Beginn
001760* sortiert (B500-SORTIEREN)
001770*--------------------------------------------------------------------*
001780 01          CE-TABELLE.
001790     05      CE-ANZAHL           PIC S9(04) COMP    VALUE ZERO.
001800     05      CE-EINTRAG OCCURS 500 TIMES INDEXED BY CE-IX.
001810         10  CE-T-START-EPOCH    PIC S9(11) COMP-3.
001820         10  CE-T-END-EPOCH      PIC S9(11) COMP-3.
001830         10  CE-T-TIMEZONE       PIC X(32).
001840         10  CE-T-SUMMARY        PIC X(100).
001850 
001860 01          CE-MERKER.
001870     05      CE-M-START-EPOCH    PIC S9(11) COMP-3.
001880     05      CE-M-END-EPOCH      PIC S9(11) COMP-3.
001890     05      CE-M-TIMEZONE       PIC X(32).
001900     05      CE-M-SUMMARY        PIC X(100).
001910 
001920*--------------------------------------------------------------------*
001930* Aufgabenvorrat des Plantages - Arbeitstabelle, in der Reihenfolge
001940* des Einlesens (= TASK-SEQ-Reihenfolge) abgearbeitet
001950*--------------------------------------------------------------------*
001960 01          TN-TABELLE.
001970     05      TN-ANZAHL           PIC S9(04) COMP    VALUE ZERO.
001980     05      TN-IX               PIC S9(04) COMP    VALUE ZERO.
001990     05      TN-EINTRAG OCCURS 500 TIMES.
002000         10  TN-T-SEQ            PIC 9(04).
002010         10  TN-T-TITLE          PIC X(100).
002020 
002030*--------------------------------------------------------------------*
002040* Eckwerte des Arbeitstages und Luecken-Zeiger
002050*--------------------------------------------------------------------*
002060 01          TAGESFENSTER.
002070     05      DAY-START-EPOCH     PIC S9(11) COMP-3.
002080     05      DAY-END-EPOCH       PIC S9(11) COMP-3.
002090     05      LAST-END-EPOCH      PIC S9(11) COMP-3.
002100 
002110*--------------------------------------------------------------------*
002120* Startup-Text des Laufs: Plandatum (JJJJMMTT) und Zielzeitzone,
002130* durch Leerzeichen getrennt - siehe P100-GETSTARTUPTEXT
002140*--------------------------------------------------------------------*
002150 01          STUP-PARAMETER.
002160     05      STUP-RESULT         PIC S9(04) COMP    VALUE ZERO.
002170     05      STUP-PORTION        PIC X(30)          VALUE "STRING".
002180     05      STUP-TEXT           PIC X(128).
002190 
002200 01          W-SU-DATUM          PIC X(08).
002210 01          W-SU-DATUM-R REDEFINES W-SU-DATUM.
002220     05      W-SU-JAHR           PIC 9(04).
002230     05      W-SU-MONAT          PIC 9(02).
002240     05      W-SU-TAG            PIC 9(02).
002250 01          W-SU-TIMEZONE       PIC X(32).
002260 
002270*--------------------------------------------------------------------*
002280* Epoch-Arbeitsfeld, zur Fehlersuche (UPSI-0) byteweise ansprechbar
002290*--------------------------------------------------------------------*
002300 01          W-EPOCH-DEBUG       PIC S9(18) COMP.
002310 01          W-EPOCH-DEBUG-R REDEFINES W-EPOCH-DEBUG.
002320     05      W-EPOCH-DEBUG-HI    PIC S9(09) COMP.
002330     05      W-EPOCH-DEBUG-LO    PIC 9(09) COMP.
002340 
002350     COPY TCVLINK OF "=SCHDLIB".
002360 
002370 PROCEDURE DIVISION.
002380 
002390 ******************************************************************
002400 * Steuerungs-Section
002410 ******************************************************************
002420 A100-STEUERUNG SECTION.
002430 A100-00.
002440     IF  SCH-DEBUG-ON
002450         DISPLAY K-MODUL " VERSION " K-VERSION
002460     END-IF
002470 
002480     PERFORM B000-VORLAUF
002490     IF  PRG-ABBRUCH
002500         STOP RUN
002510     END-IF
002520 
002530     PERFORM B100-VERARBEITUNG
002540     PERFORM B090-ENDE
002550     STOP RUN
002560     .
002570 A100-99.
002580     EXIT.
002590 
002600 ******************************************************************
002610 * Vorlauf - Parameter holen, Dateien oeffnen und einlesen,
002620 * Termine sortieren, Tagesfenster berechnen
002630 ******************************************************************
002640 B000-VORLAUF SECTION.
002650 B000-00.
002660     PERFORM C000-INIT
002670     PERFORM P100-GETSTARTUPTEXT
002680     IF  PRG-ABBRUCH
002690         EXIT SECTION
002700     END-IF
002710
002720     PERFORM F100-OEFFNEN
002730     IF  PRG-ABBRUCH
002740         EXIT SECTION
002750     END-IF
002760 
002770     PERFORM F200-EINLESEN-EREIGNISSE
002780     PERFORM F300-EINLESEN-AUFGABEN
002790     PERFORM B500-SORTIEREN
002800     PERFORM C200-FENSTER-BERECHNEN
002810     .
002820 B000-99.
002830     EXIT.
002840 
002850 ******************************************************************
002860 * Verarbeitung - Luecken zwischen den Terminen und am Tagesende
002870 * mit Auftraegen fuellen (SCHDNEW-1)
002880 ******************************************************************
002890 B100-VERARBEITUNG SECTION.
002900 B100-00.
002910     MOVE DAY-START-EPOCH TO LAST-END-EPOCH
002920     MOVE 1               TO TN-IX
002930     MOVE ZERO            TO C4-SCHED-COUNT
002940     SET EREIGNISSE-OFFEN TO TRUE
002950 
002960     IF  TN-ANZAHL = ZERO
002970         SET TASKS-ERSCHOEPFT TO TRUE
002980     ELSE
002990         SET TASKS-VORHANDEN  TO TRUE
003000     END-IF
003010 
003020     PERFORM B200-EREIGNIS-SCHLEIFE
003030         VARYING CE-IX FROM 1 BY 1
003040         UNTIL CE-IX > CE-ANZAHL OR EREIGNISSE-FERTIG
003050 
003060*   ---> Luecke am Tagesende auffuellen (Tagesfenster-Rest)
003070     PERFORM B210-LUECKE-FUELLEN
003080         UNTIL TASKS-ERSCHOEPFT
003090         OR (DAY-END-EPOCH - LAST-END-EPOCH) < K-SLOT-DAUER-MS
003100     .
003110 B100-99.
003120     EXIT.
003130 
003140 ******************************************************************
003150 * Ein sortierter Kalendertermin - vor dem Termin noch offene
003160 * Luecken fuellen, danach LAST-END-EPOCH ggf. nachziehen
003170 ******************************************************************
003180 B200-EREIGNIS-SCHLEIFE SECTION.
003190 B200-00.
003200*   ---> Termin liegt vollstaendig vor dem Arbeitstag - ignorieren
003210     IF  CE-T-END-EPOCH(CE-IX) <= DAY-START-EPOCH
003220         EXIT SECTION
003230     END-IF
003240 
003250*   ---> Termin beginnt erst nach Tagesende - Scan sofort beenden,
003260*        der Rest der sortierten Termine wird nicht mehr betrachtet
003270     IF  CE-T-START-EPOCH(CE-IX) >= DAY-END-EPOCH
003280         SET EREIGNISSE-FERTIG TO TRUE
003290         EXIT SECTION
003300     END-IF
003310 
003320     PERFORM B210-LUECKE-FUELLEN
003330         UNTIL TASKS-ERSCHOEPFT
003340         OR (CE-T-START-EPOCH(CE-IX) - LAST-END-EPOCH) < K-SLOT-DAUER-MS
003350 
003360     IF  TASKS-ERSCHOEPFT
003370         SET EREIGNISSE-FERTIG TO TRUE
003380         EXIT SECTION
003390     END-IF
003400 
003410*   ---> Ueberlappender/umschlossener Termin darf LAST-END-EPOCH nur
003420*        vorwaerts bewegen (B.01.01 - vorher lief das rueckwaerts)
003430     IF  CE-T-END-EPOCH(CE-IX) > LAST-END-EPOCH
003440         MOVE CE-T-END-EPOCH(CE-IX) TO LAST-END-EPOCH
003450     END-IF
003460     .
003470 B200-99.
003480     EXIT.
003490 
003500 ******************************************************************
003510 * Einen Auftrag aus dem Vorrat in die aktuelle Luecke einplanen -
003520 * von B200 (Luecke vor einem Termin) und B100 (Luecke am Tagesende)
003530 * gemeinsam genutzt
003540 ******************************************************************
003550 B210-LUECKE-FUELLEN SECTION.
003560 B210-00.
003570     MOVE LAST-END-EPOCH TO SE-START-EPOCH
003580     COMPUTE SE-END-EPOCH = LAST-END-EPOCH + K-SLOT-DAUER-MS
003590 
003600     MOVE "TOLOCAL " TO TCV-FUNCTION
003610     MOVE W-SU-JAHR      TO TCV-IN-YEAR
003620     MOVE W-SU-MONAT     TO TCV-IN-MONTH
003630     MOVE W-SU-TAG       TO TCV-IN-DAY
003640     MOVE W-SU-TIMEZONE  TO TCV-IN-TIMEZONE
003650 
003660     MOVE SE-START-EPOCH TO TCV-IN-EPOCH
003670     CALL "TIMECNV0M" USING TCV-LINK-REC
003680     MOVE TCV-OUT-OFFSET-MIN TO SE-START-OFFSET-MIN
003690 
003700     MOVE SE-END-EPOCH TO TCV-IN-EPOCH
003710     CALL "TIMECNV0M" USING TCV-LINK-REC
003720     MOVE TCV-OUT-OFFSET-MIN TO SE-END-OFFSET-MIN
003730 
003740     MOVE W-SU-TIMEZONE      TO SE-TIMEZONE
003750     MOVE TN-T-TITLE(TN-IX)  TO SE-SUMMARY
003760 
003770     WRITE SE-SCHEDULED-EVENT
003780     ADD 1 TO C4-SCHED-COUNT
003790 
003800     ADD K-SLOT-DAUER-MS TO LAST-END-EPOCH
003810     ADD 1               TO TN-IX
003820     IF  TN-IX > TN-ANZAHL
003830         SET TASKS-ERSCHOEPFT TO TRUE
003840     END-IF
003850     .
003860 B210-99.
003870     EXIT.
003880 
003890 ******************************************************************
003900 * Nachlauf - Endsumme und Dateien schliessen
003910 ******************************************************************
003920 B090-ENDE SECTION.
003930 B090-00.
003940     COMPUTE C4-REST-COUNT = TN-ANZAHL - TN-IX + 1
003950 
003960     MOVE W-SU-DATUM TO D-PLANDATUM
003970     DISPLAY C4-SCHED-COUNT " TASKS INSERTED ON " D-PLANDATUM
003980     IF  C4-REST-COUNT > ZERO
003990         DISPLAY C4-REST-COUNT " AUFTRAEGE NICHT VERPLANT (TAG VOLL)"
004000     END-IF
004010 
004020     PERFORM F900-SCHLIESSEN
004030     .
004040 B090-99.
004050     EXIT.
004060 
004070 ******************************************************************
004080 * Initialisierung von Feldern und Strukturen
004090 ******************************************************************
004100 C000-INIT SECTION.
004110 C000-00.
004120     INITIALIZE SCHALTER
004130     MOVE ZERO  TO CE-ANZAHL
004140     MOVE ZERO  TO TN-ANZAHL
004150     MOVE SPACE TO W-SU-DATUM
004160     MOVE SPACE TO W-SU-TIMEZONE
004170     .
004180 C000-99.
004190     EXIT.
004200 
004210 ******************************************************************
004220 * Tagesfenster (09:00/18:00 Ortszeit) in Epoch-Millisekunden -
004230 * die beiden Eckwerte sind im Lauf fix (keine Laufparameter)
004240 ******************************************************************
004250 C200-FENSTER-BERECHNEN SECTION.
004260 C200-00.
004270     MOVE "EPOCHMS " TO TCV-FUNCTION
004280     MOVE W-SU-JAHR     TO TCV-IN-YEAR
004290     MOVE W-SU-MONAT    TO TCV-IN-MONTH
004300     MOVE W-SU-TAG      TO TCV-IN-DAY
004310     MOVE W-SU-TIMEZONE TO TCV-IN-TIMEZONE
004320 
004330     MOVE K-START-STUNDE TO TCV-IN-HOUR
004340     MOVE K-START-MINUTE TO TCV-IN-MINUTE
004350     CALL "TIMECNV0M" USING TCV-LINK-REC
004360     MOVE TCV-OUT-EPOCH TO DAY-START-EPOCH
004370 
004380     MOVE K-ENDE-STUNDE  TO TCV-IN-HOUR
004390     MOVE K-ENDE-MINUTE  TO TCV-IN-MINUTE
004400     CALL "TIMECNV0M" USING TCV-LINK-REC
004410     MOVE TCV-OUT-EPOCH TO DAY-END-EPOCH
004420 
004430     IF  SCH-DEBUG-ON
004440         MOVE DAY-START-EPOCH TO W-EPOCH-DEBUG
004450         DISPLAY "DAY-START-EPOCH HI=" W-EPOCH-DEBUG-HI
004460                 " LO=" W-EPOCH-DEBUG-LO
004470     END-IF
004480     .
004490 C200-99.
004500     EXIT.
004510 
004520 ******************************************************************
004530 * CALENDAR-EVENTS-IN, TASK-BACKLOG-IN und SCHEDULED-EVENTS-OUT
004540 * oeffnen
004550 ******************************************************************
004560 F100-OEFFNEN SECTION.
004570 F100-00.
004580     OPEN INPUT CALENDAR-EVENTS-IN
004590     IF  FILE-NOK
004600         DISPLAY "FEHLER OPEN CALEVTIN STATUS=" FILE-STATUS
004610         SET PRG-ABBRUCH TO TRUE
004620         EXIT SECTION
004630     END-IF
004640 
004650     OPEN INPUT TASK-BACKLOG-IN
004660     IF  FILE-NOK
004670         DISPLAY "FEHLER OPEN TASKBLIN STATUS=" FILE-STATUS
004680         SET PRG-ABBRUCH TO TRUE
004690         EXIT SECTION
004700     END-IF
004710 
004720     OPEN OUTPUT SCHEDULED-EVENTS-OUT
004730     IF  FILE-NOK
004740         DISPLAY "FEHLER OPEN SCHEDOUT STATUS=" FILE-STATUS
004750         SET PRG-ABBRUCH TO TRUE
004760     END-IF
004770     .
004780 F100-99.
004790     EXIT.
004800 
004810 ******************************************************************
004820 * Kalendertermine des Plantages einlesen (unsortiert, CE-TABELLE)
004830 ******************************************************************
004840 F200-EINLESEN-EREIGNISSE SECTION.
004850 F200-00.
004860     READ CALENDAR-EVENTS-IN AT END SET FILE-EOF TO TRUE END-READ
004870
004880     PERFORM F210-EREIGNIS-SATZ
004890         UNTIL FILE-EOF
004895
004896     IF  C4-CE-UEBERSCHUSS > ZERO
004897         DISPLAY "OPLOG: " C4-CE-UEBERSCHUSS
004898                 " KALENDERTERMINE UEBER LIMIT " K-MAX-SAETZE
004899                 " IGNORIERT"
004900     END-IF
004901     .
004910 F200-99.
004920     EXIT.
004930
004940 F210-EREIGNIS-SATZ SECTION.
004950 F210-00.
004951     IF  CE-ANZAHL < K-MAX-SAETZE
004960         ADD 1 TO CE-ANZAHL
004970         MOVE CE-START-EPOCH TO CE-T-START-EPOCH(CE-ANZAHL)
004980         MOVE CE-END-EPOCH   TO CE-T-END-EPOCH(CE-ANZAHL)
004990         MOVE CE-TIMEZONE    TO CE-T-TIMEZONE(CE-ANZAHL)
005000         MOVE CE-SUMMARY     TO CE-T-SUMMARY(CE-ANZAHL)
005005     ELSE
005006         ADD 1 TO C4-CE-UEBERSCHUSS
005007     END-IF
005010
005020     READ CALENDAR-EVENTS-IN AT END SET FILE-EOF TO TRUE END-READ
005030     .
005040 F210-99.
005050     EXIT.
005060 
005070 ******************************************************************
005080 * Aufgabenvorrat des Plantages einlesen, in Einlesereihenfolge
005090 * (= TASK-SEQ) in TN-TABELLE abgelegt
005100 ******************************************************************
005110 F300-EINLESEN-AUFGABEN SECTION.
005120 F300-00.
005130     SET FILE-OK TO TRUE
005140     READ TASK-BACKLOG-IN AT END SET FILE-EOF TO TRUE END-READ
005150
005160     PERFORM F310-AUFGABE-SATZ
005170         UNTIL FILE-EOF
005175
005176     IF  C4-TN-UEBERSCHUSS > ZERO
005177         DISPLAY "OPLOG: " C4-TN-UEBERSCHUSS
005178                 " AUFTRAEGE UEBER LIMIT " K-MAX-SAETZE
005179                 " IGNORIERT"
005180     END-IF
005185     .
005190 F300-99.
005200     EXIT.
005210
005220 F310-AUFGABE-SATZ SECTION.
005230 F310-00.
005231     IF  TN-ANZAHL < K-MAX-SAETZE
005240         ADD 1 TO TN-ANZAHL
005250         MOVE TN-TASK-SEQ   TO TN-T-SEQ(TN-ANZAHL)
005260         MOVE TN-TASK-TITLE TO TN-T-TITLE(TN-ANZAHL)
005265     ELSE
005266         ADD 1 TO C4-TN-UEBERSCHUSS
005267     END-IF
005270
005280     READ TASK-BACKLOG-IN AT END SET FILE-EOF TO TRUE END-READ
005290     .
005300 F310-99.
005310     EXIT.
005320 
005330 ******************************************************************
005340 * CE-TABELLE nach CE-T-START-EPOCH aufsteigend sortieren (Einfuege-
005350 * sortierung ueber die Tabelle selbst, wie bei kleinen Stapeln in
005360 * diesem Haus ueblich - ein SORT-Lauf lohnt sich fuer 500 Saetze
005370 * im Hauptspeicher nicht)
005380 ******************************************************************
005390 B500-SORTIEREN SECTION.
005400 B500-00.
005410     IF  CE-ANZAHL > 1
005420         PERFORM B510-SORT-AUSSEN
005430             VARYING CE-IX FROM 2 BY 1 UNTIL CE-IX > CE-ANZAHL
005440     END-IF
005450     .
005460 B500-99.
005470     EXIT.
005480 
005490 B510-SORT-AUSSEN SECTION.
005500 B510-00.
005510     MOVE CE-EINTRAG(CE-IX) TO CE-MERKER
005520     MOVE CE-IX             TO C4-J
005530 
005540     PERFORM B520-SORT-INNEN
005550         UNTIL C4-J < 2
005560         OR CE-T-START-EPOCH(C4-J - 1) <= CE-M-START-EPOCH
005570 
005580     MOVE CE-MERKER TO CE-EINTRAG(C4-J)
005590     .
005600 B510-99.
005610     EXIT.
005620 
005630 B520-SORT-INNEN SECTION.
005640 B520-00.
005650     MOVE CE-EINTRAG(C4-J - 1) TO CE-EINTRAG(C4-J)
005660     SUBTRACT 1 FROM C4-J
005670     .
005680 B520-99.
005690     EXIT.
005700 
005710 ******************************************************************
005720 * Dateien schliessen
005730 ******************************************************************
005740 F900-SCHLIESSEN SECTION.
005750 F900-00.
005760     CLOSE CALENDAR-EVENTS-IN
005770     CLOSE TASK-BACKLOG-IN
005780     CLOSE SCHEDULED-EVENTS-OUT
005790     .
005800 F900-99.
005810     EXIT.
005820 
005830 ******************************************************************
005840 * Aufruf COBOL-Utility: GETSTARTUPTEXT - liefert Plandatum
005850 * (JJJJMMTT) und Zielzeitzone des Laufs, durch Leerzeichen getrennt
005860 ******************************************************************
005870 P100-GETSTARTUPTEXT SECTION.
005880 P100-00.
005890     MOVE SPACE TO STUP-TEXT
005900     ENTER "GETSTARTUPTEXT" USING  STUP-PORTION
005910                                   STUP-TEXT
005920                            GIVING STUP-RESULT
005930 
005940     EVALUATE STUP-RESULT
005950         WHEN -9999 THRU -1
005960             MOVE STUP-RESULT TO D-NUM4
005970             DISPLAY "FEHLER STARTUP-TEXT: " D-NUM4
005980             SET PRG-ABBRUCH TO TRUE
005990         WHEN ZERO
006000             DISPLAY "KEIN STARTUP-TEXT - PLANDATUM/ZEITZONE FEHLEN"
006010             SET PRG-ABBRUCH TO TRUE
006020         WHEN OTHER
006030             UNSTRING STUP-TEXT(1:STUP-RESULT) DELIMITED BY SPACE
006040                 INTO W-SU-DATUM
006050                      W-SU-TIMEZONE
006060     END-EVALUATE
006070     .
006080 P100-99.
006090     EXIT.

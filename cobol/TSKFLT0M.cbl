?CONSULT "=SCHDLIB"
?SEARCH *SYSTEM*
?SAVE
?SAVEABEND
?LINES 60
?CHECK
000170
000180  IDENTIFICATION DIVISION.
000190  PROGRAM-ID.     TSKFLT0M.
000200  AUTHOR.         W. IMHOF-RUEGSEGGER.
000210  INSTALLATION.   RZ MITTELLAND.
000220  DATE-WRITTEN.   JUNE 1987.
000230  DATE-COMPILED.
000240  SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG DISPO.
000250**--------------------------------------------------------------------*
000260**   Letzte Aenderung  :: siehe AENDERUNGEN unten
000270**   Letzte Version     :: C.02.00
000280**   Kurzbeschreibung   :: Aufgaben-Filter fuer die Tagesplanung - liest
000290**                          eine Aufgabenliste (TASKS-IN), ermittelt je
000300**                          Satz, ob die Aufgabe bereits laufbereit ist
000310**                          (kein Faelligkeitsdatum, oder Faelligkeit
000320**                          bereits verstrichen), und schreibt nur die
000330**                          laufbereiten Saetze nach TASKS-FILTERED-OUT,
000340**                          unter Beibehaltung der Eingabereihenfolge.
000350**   Auftrag            :: DISPO-AUFTR. NR. 4471 (Planermittlung)
000360**
000370**   AENDERUNGEN
000380**   Vers.    Datum       von    Kommentar
000390**   C.00.00  1987-06-03  WIR    Erstfassung - Filterlauf fuer die
000400**                                Wochenplanung, TASK-DUE-RFC3339 kommt
000410**                                bereits in normierter Form aus der
000420**                                Vorverarbeitung.
000430**   C.00.01  1987-09-21  WIR    FEHLER BEHOBEN: leere TASKS-IN wurde als
000440**                                Abbruch gemeldet - ist aber ein
000450**                                gueltiger Lauf ohne laufbereite
000460**                                Aufgaben, kein Mindestbestand gefordert.
000470**   C.01.00  1991-02-14  HGT    NOW-EPOCH wird nicht mehr fest
000480**                                verdrahtet, sondern ueber GETSTARTUPTEXT
000490**                                aus dem Lauf-Parameter uebernommen
000500**                                (Datum, Zeit, Zeitzone) - wie SCHED0M.
000510**   C.01.01  1991-02-28  HGT    TCV-RC = 9999 (Abbruch aus TIMECNV0M)
000520**                                wird jetzt auf PRG-ABBRUCH abgebildet,
000530**                                vorher lief das Programm einfach weiter.
000540**   C.01.02  1994-07-05  URS    Kommentar zu TR-TASK-NOTES
000550**                                ergaenzt - Feld wird von dieser
000560**                                Filterlogik nicht ausgewertet.
000570**   C.02.00  1998-06-02  LOR    JAHR-2000-UMSTELLUNG: Pruefung auf
000580**                                zweistellige Jahreszahlen in
000590**                                P100-GETSTARTUPTEXT ergaenzt - das Datum
000600**                                aus GETSTARTUPTEXT kommt
000610**                                vierstellig, die Routine war ungeprueft.
000620**   C.02.01  1998-12-15  LOR    JAHR-2000-NACHTEST: Lauf mit Zieldatum
000630**                                2000-01-15 wiederholt, keine weiteren
000640**                                Befunde.
000650**   C.02.02  2001-06-14  KL     Variablennamen an den Standard der
000660**                                Planermittlung angeglichen (C4-/C9-
000670**                                Praefixe), keine Logikaenderung.
000680**--------------------------------------------------------------------*
000690**   Programmbeschreibung
000700**   ---------------------
000710**   Eingabe   :: TASKS-IN             (LINE SEQUENTIAL, TR-TASK-RECORD)
000720**   Ausgabe   :: TASKS-FILTERED-OUT   (LINE SEQUENTIAL, TR-TASK-RECORD)
000730**   Hilfslauf :: CALL "TIMECNV0M"     (EPOCHMS fuer JETZT, RFC3339 fuer
000740**                                       Faelligkeitsdatum)
000750**--------------------------------------------------------------------*
000760*
000770  ENVIRONMENT DIVISION.
000780  CONFIGURATION SECTION.
000790  SPECIAL-NAMES.
000800      C01 IS TOP-OF-FORM
000810      UPSI-0 IS TFL-DEBUG-SWITCH ON STATUS IS TFL-DEBUG-ON
000820      CLASS ALPHNUM IS "A" THRU "Z" "a" THRU "z".
000830  INPUT-OUTPUT SECTION.
000840  FILE-CONTROL.
000850      SELECT TASKS-IN
000860          ASSIGN TO "TASKSIN"
000870          ORGANIZATION IS LINE SEQUENTIAL
000880          FILE STATUS IS FILE-STATUS.
000890      SELECT TASKS-FILTERED-OUT
000900          ASSIGN TO "TASKSOUT"
000910          ORGANIZATION IS LINE SEQUENTIAL
000920          FILE STATUS IS FILE-STATUS.
000930*
000940  DATA DIVISION.
000950  FILE SECTION.
000960  FD  TASKS-IN
000970      LABEL RECORDS ARE STANDARD.
000980      COPY TASKRCWK OF "=SCHDLIB".
000990*
001000  FD  TASKS-FILTERED-OUT
001010      LABEL RECORDS ARE STANDARD.
001020      01  TR-TASK-RECORD-OUT.
001030          05  TO-TASK-ID              PIC X(32).
001040          05  TO-TASK-LIST-ID         PIC X(32).
001050          05  TO-TASK-TITLE           PIC X(100).
001060          05  TO-TASK-NOTES           PIC X(500).
001070          05  TO-TASK-DUE-FLAG        PIC X(01).
001080          05  TO-TASK-DUE-RFC3339     PIC X(30).
001090          05  FILLER                  PIC X(15)       VALUE SPACES.
001100*
001110  WORKING-STORAGE SECTION.
001120  01  COMP-FELDER.
001130      05  C4-EINGELESEN           PIC S9(08)  COMP    VALUE ZERO.
001140      05  C4-GESCHRIEBEN          PIC S9(08)  COMP    VALUE ZERO.
001150      05  C4-VERWORFEN            PIC S9(08)  COMP    VALUE ZERO.
001160      05  C4-X                    PIC S9(08)  COMP.
001170      05  C4-NUM REDEFINES C4-X   PIC X(04).
001180*
001190  77  D-NUM4                       PIC -9(04).
001210*
001220  01  KONSTANTE-FELDER.
001230      05  K-MODUL                 PIC X(08)   VALUE "TSKFLT0M".
001240      05  K-VERSION               PIC X(08)   VALUE "C.02.02".
001250*
001260      COPY SCHALTER OF "=SCHDLIB".
001270*
001280  01  STUP-PARAMETER.
001290      05  STUP-RESULT              PIC S9(04)  COMP    VALUE ZERO.
001300      05  STUP-PORTION             PIC X(30)           VALUE "STRING".
001310      05  STUP-TEXT                PIC X(128).
001320*
001330  01  W-JETZT-DATUM                   PIC X(08).
001340  01  W-JETZT-DATUM-R REDEFINES  W-JETZT-DATUM.
001350      05  W-JD-JAHR                PIC 9(04).
001360      05  W-JD-MONAT               PIC 9(02).
001370      05  W-JD-TAG                 PIC 9(02).
001380  01  W-JETZT-ZEIT                    PIC X(04).
001390  01  W-JETZT-ZEIT-R REDEFINES  W-JETZT-ZEIT.
001400      05  W-JZ-STUNDE               PIC 9(02).
001410      05  W-JZ-MINUTE               PIC 9(02).
001420  01  W-JETZT-TIMEZONE                PIC X(32).
001430*
001440  01  NOW-EPOCH                       PIC S9(11)  COMP-3.
001450  01  TASK-DUE-EPOCH                  PIC S9(11)  COMP-3.
001460*
001470      COPY TCVLINK OF "=SCHDLIB".
001480*
001490  PROCEDURE DIVISION.
001500**--------------------------------------------------------------------*
001510**   A100-STEUERUNG  -- Programmsteuerung
001520**--------------------------------------------------------------------*
001530  A100-STEUERUNG SECTION.
001540  A100-00.
001550      IF TFL-DEBUG-ON
001560          DISPLAY K-MODUL " VERSION " K-VERSION
001570      END-IF
001580      PERFORM B000-VORLAUF
001590      IF PRG-ABBRUCH
001610          STOP RUN
001620      END-IF
001630      PERFORM B100-VERARBEITUNG
001640      PERFORM B090-ENDE
001650      STOP RUN.
001660  A100-99.
001670      EXIT.
001680**--------------------------------------------------------------------*
001690**   B000-VORLAUF  -- Eroeffnung, Lauf-Parameter, "JETZT"-Epoche
001700**--------------------------------------------------------------------*
001710  B000-VORLAUF SECTION.
001720  B000-00.
001730      PERFORM C000-INIT
001740      PERFORM P100-GETSTARTUPTEXT
001750      IF PRG-ABBRUCH
001760          EXIT SECTION
001770      END-IF
001780      PERFORM F100-OEFFNEN
001790      IF PRG-ABBRUCH
001800          EXIT SECTION
001810      END-IF
001820      PERFORM C200-JETZT-BERECHNEN.
001830  B000-99.
001840      EXIT.
001850**--------------------------------------------------------------------*
001860**   B100-VERARBEITUNG  -- Hauptverarbeitung, Satz fuer Satz
001870**--------------------------------------------------------------------*
001880  B100-VERARBEITUNG SECTION.
001890  B100-00.
001900      PERFORM F200-LESEN-SATZ
001910      PERFORM F210-SATZ-PRUEFEN UNTIL FILE-EOF.
001920  B100-99.
001930      EXIT.
001940**--------------------------------------------------------------------*
001950**   B090-ENDE  -- Abschlusszeile, Abschluss der Dateien
001960**--------------------------------------------------------------------*
001970  B090-ENDE SECTION.
001980  B090-00.
001990      DISPLAY C4-EINGELESEN " AUFGABEN GELESEN, "
002000              C4-GESCHRIEBEN " LAUFBEREIT, "
002010              C4-VERWORFEN " NOCH NICHT FAELLIG"
002020      PERFORM F900-SCHLIESSEN.
002030  B090-99.
002040      EXIT.
002050**--------------------------------------------------------------------*
002060**   C000-INIT  -- Anfangswerte
002070**--------------------------------------------------------------------*
002080  C000-INIT SECTION.
002090  C000-00.
002100      INITIALIZE SCHALTER
002110      MOVE ZERO TO C4-EINGELESEN
002120      MOVE ZERO TO C4-GESCHRIEBEN
002130      MOVE ZERO TO C4-VERWORFEN
002140      MOVE SPACES TO W-JETZT-DATUM
002150      MOVE SPACES TO W-JETZT-ZEIT
002160      MOVE SPACES TO W-JETZT-TIMEZONE.
002170  C000-99.
002180      EXIT.
002190**--------------------------------------------------------------------*
002200**   C200-JETZT-BERECHNEN  -- Epoche des Laufzeitpunkts "JETZT"
002210**--------------------------------------------------------------------*
002220  C200-JETZT-BERECHNEN SECTION.
002230  C200-00.
002240      MOVE "EPOCHMS " TO TCV-FUNCTION
002250      MOVE W-JD-JAHR TO TCV-IN-YEAR
002260      MOVE W-JD-MONAT TO TCV-IN-MONTH
002270      MOVE W-JD-TAG TO TCV-IN-DAY
002280      MOVE W-JZ-STUNDE TO TCV-IN-HOUR
002290      MOVE W-JZ-MINUTE TO TCV-IN-MINUTE
002300      MOVE W-JETZT-TIMEZONE TO TCV-IN-TIMEZONE
002310      CALL "TIMECNV0M" USING TCV-LINK-REC
002320      IF TCV-RC = 9999
002330          SET PRG-ABBRUCH TO TRUE
002340          DISPLAY K-MODUL ": TIMECNV0M ABBRUCH BEI JETZT-BERECHNUNG"
002350          EXIT SECTION
002360      END-IF
002370      MOVE TCV-OUT-EPOCH TO NOW-EPOCH.
002380  C200-99.
002390      EXIT.
002400**--------------------------------------------------------------------*
002410**   F100-OEFFNEN  -- Dateien eroeffnen
002420**--------------------------------------------------------------------*
002430  F100-OEFFNEN SECTION.
002440  F100-00.
002450      OPEN INPUT  TASKS-IN
002460      IF FILE-NOK
002470          SET PRG-ABBRUCH TO TRUE
002480          DISPLAY K-MODUL ": OPEN TASKS-IN FEHLER " FILE-STATUS
002490          EXIT SECTION
002500      END-IF
002510      OPEN OUTPUT TASKS-FILTERED-OUT
002520      IF FILE-NOK
002530          SET PRG-ABBRUCH TO TRUE
002540          DISPLAY K-MODUL ": OPEN TASKS-FILTERED-OUT FEHLER " FILE-STATUS
002550      END-IF.
002560  F100-99.
002570      EXIT.
002580**--------------------------------------------------------------------*
002590**   F200-LESEN-SATZ  -- naechsten Aufgabensatz lesen
002600**--------------------------------------------------------------------*
002610  F200-LESEN-SATZ SECTION.
002620  F200-00.
002630      READ TASKS-IN
002640          AT END
002650              SET FILE-EOF TO TRUE
002660          NOT AT END
002670              ADD 1 TO C4-EINGELESEN
002680      END-READ.
002690  F200-99.
002700      EXIT.
002710**--------------------------------------------------------------------*
002720**   F210-SATZ-PRUEFEN  -- Lauffaehigkeitspruefung und ggf. Ausgabe
002730**--------------------------------------------------------------------*
002740  F210-SATZ-PRUEFEN SECTION.
002750  F210-00.
002760      IF TR-NO-DUE-DATE
002770          PERFORM F220-SATZ-SCHREIBEN
002771      ELSE
002800          MOVE "RFC3339 " TO TCV-FUNCTION
002810          MOVE TR-TASK-DUE-RFC3339 TO TCV-IN-RFC3339
002820          CALL "TIMECNV0M" USING TCV-LINK-REC
002830          IF TCV-RC = 9999
002840              SET PRG-ABBRUCH TO TRUE
002850              DISPLAY K-MODUL ": TIMECNV0M ABBRUCH BEI "
002855                      "FAELLIGKEITSDATUM, TASK-ID " TR-TASK-ID
002861          ELSE
002890              MOVE TCV-OUT-EPOCH TO TASK-DUE-EPOCH
002900              IF TASK-DUE-EPOCH < NOW-EPOCH
002910                  PERFORM F220-SATZ-SCHREIBEN
002920              ELSE
002930                  ADD 1 TO C4-VERWORFEN
002940              END-IF
002941          END-IF
002942      END-IF
002960      PERFORM F200-LESEN-SATZ.
002970  F210-99.
002980      EXIT.
002990**--------------------------------------------------------------------*
003000**   F220-SATZ-SCHREIBEN  -- laufbereiten Satz unveraendert ausgeben
003010**--------------------------------------------------------------------*
003020  F220-SATZ-SCHREIBEN SECTION.
003030  F220-00.
003040      MOVE TR-TASK-ID TO TO-TASK-ID
003050      MOVE TR-TASK-LIST-ID TO TO-TASK-LIST-ID
003060      MOVE TR-TASK-TITLE TO TO-TASK-TITLE
003070      MOVE TR-TASK-NOTES TO TO-TASK-NOTES
003080      MOVE TR-TASK-DUE-FLAG TO TO-TASK-DUE-FLAG
003090      MOVE TR-TASK-DUE-RFC3339 TO TO-TASK-DUE-RFC3339
003100      WRITE TR-TASK-RECORD-OUT
003110      ADD 1 TO C4-GESCHRIEBEN.
003120  F220-99.
003130      EXIT.
003140**--------------------------------------------------------------------*
003150**   F900-SCHLIESSEN  -- Dateien schliessen
003160**--------------------------------------------------------------------*
003170  F900-SCHLIESSEN SECTION.
003180  F900-00.
003190      CLOSE TASKS-IN
003200      CLOSE TASKS-FILTERED-OUT.
003210  F900-99.
003220      EXIT.
003230**--------------------------------------------------------------------*
003240**   P100-GETSTARTUPTEXT  -- Lauf-Parameter uebernehmen (JETZT-Zeitpunkt,
003250**                            Zeitzone)
003260**--------------------------------------------------------------------*
003270  P100-GETSTARTUPTEXT SECTION.
003280  P100-00.
003290      MOVE SPACE TO STUP-TEXT
003300      ENTER "GETSTARTUPTEXT" USING  STUP-PORTION
003310                                    STUP-TEXT
003320                             GIVING STUP-RESULT
003330 
003340      EVALUATE STUP-RESULT
003350          WHEN -9999 THRU -1
003360              MOVE STUP-RESULT TO D-NUM4
003370              DISPLAY K-MODUL ": FEHLER STARTUP-TEXT " D-NUM4
003380              SET PRG-ABBRUCH TO TRUE
003390          WHEN ZERO
003400              DISPLAY K-MODUL ": KEIN STARTUP-TEXT - JETZT/TZ FEHLEN"
003410              SET PRG-ABBRUCH TO TRUE
003420          WHEN OTHER
003430              UNSTRING STUP-TEXT(1:STUP-RESULT) DELIMITED BY SPACE
003440                  INTO W-JETZT-DATUM
003450                       W-JETZT-ZEIT
003460                       W-JETZT-TIMEZONE
003470      END-EVALUATE
003480      .
003490  P100-99.
003500      EXIT.

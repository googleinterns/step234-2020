000100*--------------------------------------------------------------------*
000110*   Copybook     CALEVTWK
000120*   Inhalt       :: Satzbild KALENDER-EREIGNIS (ein bestehender
000130*                    Kalendereintrag des zu verplanenden Tages)
000140*   Datei        :: CALENDAR-EVENTS-IN  (LINE SEQUENTIAL)
000150*   Erstellt     :: 1986-04-07  RSH
000160*   Geaendert    :: 1998-11-30  HGT   Y2K - EVENT-TIMEZONE auf IANA-
000170*                    Namen umgestellt (vorher 3-stelliges Kuerzel)
000180*--------------------------------------------------------------------*
000190 01  CE-CALENDAR-EVENT.
000200     05  CE-START-EPOCH          PIC S9(11)      COMP-3.
000210*       Beginn des Ereignisses, Millisekunden seit 1970-01-01.
000220     05  CE-END-EPOCH            PIC S9(11)      COMP-3.
000230*       Ende des Ereignisses, Millisekunden seit 1970-01-01.
000240     05  CE-TIMEZONE             PIC X(32).
000250*       IANA-Zeitzone, in der das Ereignis urspruenglich erfasst
000260*       wurde - nur informativ, der Abgleich erfolgt ueber die
000270*       EPOCH-Werte.
000280     05  CE-SUMMARY              PIC X(100).
000290*       Freitext-Titel, unveraendert durchgereicht, nicht fuer die
000300*       Einplanungslogik ausgewertet.
000310     05  FILLER                  PIC X(06)       VALUE SPACES.
000320*       Reserve fuer spaetere Erweiterung - bei Aenderung der
000330*       Satzlaenge Kopierbuch SCHEVTWK und Planermittlung pruefen.

000100*--------------------------------------------------------------------*
000110*   Copybook     TCVLINK
000120*   Inhalt       :: Uebergabebereich fuer CALL "TIMECNV0M" - deckt
000130*                    alle drei Zeitfunktionen des Moduls ab, je nach
000140*                    TCV-FUNCTION wird nur der dazugehoerige Teil von
000150*                    TCV-LINK-DATA besetzt/ausgewertet.
000160*   Erstellt     :: 1986-05-02  RSH
000170*--------------------------------------------------------------------*
000180 01  TCV-LINK-REC.
000190     05  TCV-LINK-HDR.
000200         10  TCV-FUNCTION        PIC X(08).
000210             88  TCV-FN-EPOCHMS          VALUE "EPOCHMS ".
000220*               ---> Datum/Uhrzeit/Zeitzone -> Epoch-Millisekunden
000230             88  TCV-FN-TOLOCAL          VALUE "TOLOCAL ".
000240*               ---> Epoch-Millisekunden/Zeitzone -> Ortszeit+Offset
000250             88  TCV-FN-RFC3339          VALUE "RFC3339 ".
000260*               ---> RFC-3339-Zeichenkette -> Epoch-Millisekunden
000270         10  TCV-RC              PIC S9(04) COMP.
000280*           0    = OK
000290*           100  = ungueltiges Datum/Format in Eingabe
000300*           9999 = Programmabbruch - Aufrufer muss reagieren
000310         10  FILLER              PIC X(04).
000320     05  TCV-LINK-DATA.
000330         10  TCV-IN-YEAR         PIC 9(04).
000340         10  TCV-IN-MONTH        PIC 9(02).
000350         10  TCV-IN-DAY          PIC 9(02).
000360         10  TCV-IN-HOUR         PIC 9(02).
000370         10  TCV-IN-MINUTE       PIC 9(02).
000380         10  TCV-IN-TIMEZONE     PIC X(32).
000390         10  TCV-IN-EPOCH        PIC S9(11)  COMP-3.
000400         10  TCV-IN-RFC3339      PIC X(30).
000410         10  TCV-OUT-EPOCH       PIC S9(11)  COMP-3.
000420         10  TCV-OUT-OFFSET-MIN  PIC S9(04)  COMP-3.
000430         10  FILLER              PIC X(20).

000100*--------------------------------------------------------------------*
000110*   Copybook     SCHALTER
000120*   Inhalt       :: Gemeinsame Schalter-/Statusfelder aller Module
000130*                    des Planermittlungs-Batchlaufs
000140*   Erstellt     :: 1986-04-07  RSH
000150*   Geaendert    :: 1998-11-30  HGT   Y2K - PRG-STATUS um PRG-LEER
000160*                    (leere Eingabedatei) erweitert
000170*--------------------------------------------------------------------*
000180 01  SCHALTER.
000190     05  FILE-STATUS             PIC X(02).
000200         88  FILE-OK                         VALUE "00".
000210         88  FILE-NOK                        VALUE "01" THRU "99".
000220         88  FILE-TIME-OUT                   VALUE "30".
000230     05  REC-STAT REDEFINES  FILE-STATUS.
000240         10  FILE-STATUS1        PIC X.
000250             88  FILE-EOF                        VALUE "1".
000260             88  FILE-INVALID                    VALUE "2".
000270             88  FILE-PERMERR                    VALUE "3".
000280             88  FILE-LOGICERR                   VALUE "4".
000290         10                      PIC X.
000300 
000310     05  MSG-STATUS              PIC 9       VALUE ZERO.
000320         88  MSG-OK                          VALUE ZERO.
000330         88  MSG-EOF                         VALUE 1.
000340 
000350     05  PRG-STATUS              PIC 9.
000360         88  PRG-OK                          VALUE ZERO.
000370         88  PRG-NOK                         VALUE 1 THRU 9.
000380         88  PRG-ENDE                        VALUE 1.
000390         88  PRG-ABBRUCH                     VALUE 2.
000400         88  PRG-LEER                        VALUE 3.
000410*           ---> leere Eingabedatei, wo das mind. 1 Satz verlangt
000420 
000430     05  TASK-STATUS             PIC 9       VALUE ZERO.
000440         88  TASKS-VORHANDEN                 VALUE ZERO.
000450         88  TASKS-ERSCHOEPFT                VALUE 1.
000460*           ---> Aufgabenvorrat ausgeschoepft, Scan abbrechen
000470 
000480     05  TAG-STATUS              PIC 9       VALUE ZERO.
000490         88  ARBEITSTAG-OFFEN                VALUE ZERO.
000500         88  ARBEITSTAG-VOLL                 VALUE 1.

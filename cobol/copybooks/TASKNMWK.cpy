000100*--------------------------------------------------------------------*
000110*   Copybook     TASKNMWK
000120*   Inhalt       :: Satzbild AUFGABEN-VORRAT (ein Eintrag aus der
000130*                    geordneten Aufgabenliste, Angebotsreihenfolge)
000140*   Datei        :: TASK-BACKLOG-IN  (LINE SEQUENTIAL)
000150*   Erstellt     :: 1986-04-07  RSH
000160*--------------------------------------------------------------------*
000170 01  TN-TASK-NAME.
000180     05  TN-TASK-SEQ             PIC 9(04).
000190*       1-basierte Position im Vorrat = Reihenfolge, in der die
000200*       Aufgaben den freien Zeitfenstern angeboten werden.
000210     05  TN-TASK-TITLE           PIC X(100).
000220*       Anzeigetext der Aufgabe, wird unveraendert zu SE-SUMMARY
000230*       des erzeugten Kalendereintrags.
000240     05  FILLER                  PIC X(16)       VALUE SPACES.
